000010*----------------------------------------------------------------*
000020*================*
000030* CTDRSLT  -  LAYOUT DE RESULTADO DE POSTEO DE TRANSACCION      *
000040*================*
000050* SISTEMA......: CTDB - CONTROL DE TARJETAS DE DEBITO           *
000060* ARCHIVO......: AREA DE TRABAJO - UN RESULTADO POR CADA        *
000070*                TRANSACCION DE ENTRADA, ALIMENTA EL REPORTE    *
000080*                DE POSTEO (POSTING-REPORT-OUT)                 *
000090* USADO POR....: CTDB10P - COPIADO, CON REPLACING LEADING       *
000100*                ==RES== BY ==WRS==, BAJO WS-RESULTADO-TRANSACC *
000110* NOTA.........: POR CADA TRANSACCION LEIDA DE TRANSACTION-IN   *
000120*                SE LLENA EXACTAMENTE UN RENGLON DE ESTE LAYOUT *
000130*                EN 2800-ESCRIBIR-RESULTADO, SIN IMPORTAR SI LA *
000140*                TRANSACCION SE APLICO O SE RECHAZO - EL        *
000150*                REPORTE DE POSTEO DEBE CUADRAR UNO A UNO CON EL*
000160*                ARCHIVO DE ENTRADA                              *
000170*----------------------------------------------------------------*
000180******* 600412 22/03/88 PMO   ALTA INICIAL DEL LAYOUT           *
000190******* 601103 09/02/91 RQS   SE AGREGA CANNOTBLOCKCARD         *
000200*----------------------------------------------------------------*
000210*    RES-CARD-UUID       - TARJETA SOBRE LA QUE SE INTENTO LA   *
000220*                        TRANSACCION. SE COPIA DIRECTO DE       *
000230*                        TXN-CARD-UUID, O DEL UUID RECIEN       *
000240*                        SINTETIZADO CUANDO LA TRANSACCION ES   *
000250*                        UN CREATE                               *
000260     10  RES-CARD-UUID           PIC X(36).
000270*    RES-TXN-TYPE        - TIPO DE LA TRANSACCION QUE SE        *
000280*                        PROCESO, COPIADO DIRECTO DE TXN-TYPE.  *
000290*                        SE REPITE AQUI PARA QUE EL REPORTE DE  *
000300*                        POSTEO NO DEPENDA DE VOLVER A LEER     *
000310*                        TRANSACTION-IN                          *
000320     10  RES-TXN-TYPE            PIC X(10).
000330*    RES-TXN-UUID        - IDENTIFICADOR DE LA TRANSACCION DE   *
000340*                        ENTRADA, COPIADO DIRECTO DE TXN-UUID - *
000350*                        PERMITE CASAR CADA RENGLON DEL REPORTE *
000360*                        CON SU TRANSACCION ORIGINAL            *
000370     10  RES-TXN-UUID            PIC X(36).
000380*    RES-SUCCESS         - INDICADOR DE SI LA TRANSACCION SE    *
000390*                        APLICO CONTRA LA TARJETA O SE RECHAZO. *
000400*                        CUANDO ES 'N', RES-ERROR-CODE EXPLICA  *
000410*                        EL MOTIVO DEL RECHAZO                  *
000420     10  RES-SUCCESS             PIC X(01).
000430         88  RES-SUCCESS-SI              VALUE 'Y'.
000440         88  RES-SUCCESS-NO              VALUE 'N'.
000450*    RES-ERROR-CODE      - MOTIVO DEL RECHAZO CUANDO RES-SUCCESS*
000460*                        ES 'N' (EN BLANCO CUANDO ES 'Y'). LOS  *
000470*                        VALORES QUE GENERA CTDB10P ESTAN EN LA *
000480*                        TABLA WSC-ERR-XXXX DE LA WORKING-      *
000490*                        STORAGE: CARDNOTFOUND (NO EXISTE LA    *
000500*                        TARJETA), LIMITALREADY (ASSIGNLIMIT    *
000510*                        SOBRE TARJETA QUE YA TENIA LIMITE),    *
000520*                        CANNOTCHARGE (CHARGE SOBRE TARJETA     *
000530*                        BLOQUEADA O QUE EXCEDE EL LIMITE),     *
000540*                        CANNOTBLOCKCARD (BLOCK O UNBLOCK QUE   *
000550*                        NO PROCEDE PORQUE LA TARJETA YA ESTA   *
000560*                        EN ESE ESTADO) Y CANNOTPAYOFF          *
000570*                        (PAYOFF QUE NO PROCEDE SOBRE LA        *
000580*                        TARJETA)                                *
000590     10  RES-ERROR-CODE          PIC X(20).
000600*    FILLER              - RELLENO DE EXPANSION DEL REGISTRO    *
000610     10  FILLER                  PIC X(17).
000620*----------------------------------------------------------------*
