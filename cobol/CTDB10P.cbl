000010*----------------------------------------------------------------*
000020*================*
000030* CTDB10P  -  PROCESO BATCH DE POSTEO DE TARJETAS DE DEBITO     *
000040*================*
000050* SISTEMA......: CTDB - CONTROL DE TARJETAS DE DEBITO            *
000060* OBJETO.......: LEE LAS TRANSACCIONES DEL DIA (TRANSACTION-IN) Y*
000070*                LAS APLICA, UNA POR UNA Y EN EL ORDEN EN QUE    *
000080*                VIENEN, SOBRE EL MAESTRO DE TARJETAS, DEJANDO   *
000090*                CONSTANCIA DE CADA EVENTO ACEPTADO O RECHAZADO  *
000100*                EN LA BITACORA DE EVENTOS (EVENT-LOG) Y UN      *
000110*                RENGLON POR TRANSACCION EN EL REPORTE DE        *
000120*                POSTEO (POSTING-REPORT-OUT)                     *
000130* NOTA.........: EL SALDO/LIMITE/BLOQUEO VIGENTE DE CADA TARJETA *
000140*                NO SE TOMA DIRECTO DEL MAESTRO - SE RECALCULA   *
000150*                SIEMPRE A PARTIR DE LA BITACORA DE EVENTOS      *
000160*                (VER 1025-RECALCULAR-TODAS-TARJETAS). EL        *
000170*                MAESTRO QUEDA COMO UN CACHE DE ESE CALCULO.     *
000180*----------------------------------------------------------------*
000190*-----------------------------------------------------------------
000200*                  B I T A C O R A    D E    C A M B I O S
000210*-----------------------------------------------------------------
000220******* 600412 22/03/88 PMO   ALTA INICIAL DEL PROGRAMA. SOLO   *
000230*******                       MANEJA CREATE, CHARGE Y PAYOFF.   *
000240******* 600777 14/11/89 PMO   SE AGREGA TRANSACCION ASSIGNLIMIT *
000250*******                       Y SU VALIDACION DE NO REASIGNAR   *
000260*******                       LIMITE A UNA TARJETA QUE YA TIENE.*
000270******* 601103 09/02/91 RQS   SE AGREGAN LAS TRANSACCIONES      *
000280*******                       BLOCK Y UNBLOCK.                  *
000290******* 601540 03/07/93 RQS   CORREGIDO DEFECTO EN 2300-PROCESAR*
000300*******                       -CARGO: UN CARGO QUE DEJABA EL    *
000310*******                       SALDO EXACTO EN EL LIMITE SE      *
000320*******                       RECHAZABA POR ERROR. DEBE ACEPTAR.*
000330******* 602218 17/10/95 LTV   SE AGREGA EL REPORTE DE POSTEO CON*
000340*******                       TOTALES DE CONTROL AL FINAL.      *
000350******* 602890 05/06/97 LTV   EL ESTADO DE LA TARJETA (SALDO,   *
000360*******                       LIMITE, BLOQUEO) YA NO SE TOMA DEL*
000370*******                       MAESTRO - SE RECALCULA SIEMPRE    *
000380*******                       DESDE LA BITACORA DE EVENTOS.     *
000390******* 603104 11/09/98 JCA   REVISION DE AMBIENTE 2000. LA     *
000400*******                       FECHA DEL SISTEMA SE EXPANDE A    *
000410*******                       4 DIGITOS EN 1004-OBTENER-FECHA.  *
000420******* 603299 22/02/99 JCA   CERRADAS LAS PRUEBAS DE PASO DE   *
000430*******                       SIGLO. SIN HALLAZGOS.             *
000440******* 603680 30/05/00 JCA   CORREGIDO CONTADOR DE RECHAZOS    *
000450*******                       DUPLICADO EN 2800-ESCRIBIR-       *
000460*******                       RESULTADO CUANDO EL CARGO SE      *
000470*******                       RECHAZABA POR TARJETA BLOQUEADA.  *
000480******* 604021 14/03/02 RQS   SE DOCUMENTA CON NEGOCIO QUE       *
000490*******                       ASSIGNLIMIT Y UNBLOCK SOBRE UNA   *
000500*******                       TARJETA QUE YA TIENE EL ESTADO    *
000510*******                       PEDIDO NO SE RECHAZAN - QUEDAN    *
000520*******                       COMO EXITOSAS SIN GENERAR EVENTO. *
000530******* 604355 19/08/03 PMO   SE AMPLIA LA TABLA DE TRABAJO DE  *
000540*******                       TARJETAS DE 200 A 500 POSICIONES. *
000550******* 604892 02/03/05 LTV   SE AGREGA AL REPORTE EL TOTAL DE  *
000560*******                       MOVIMIENTO NETO DE CAJA DEL PROCESO.
000570******* 605217 08/01/07 PMO   SE RECONSTRUYE LA CARGA DE LOS    *
000580*******                       MAESTROS DE TRABAJO (1010/1020)   *
000590*******                       EN FORMA DE RUTINA DE RANGO CON   *
000600*******                       PERFORM...THRU, TAL COMO QUEDAN   *
000610*******                       LAS DEMAS RUTINAS DE CICLO DE     *
000620*******                       LECTURA/FIN-DE-ARCHIVO DEL AREA.  *
000630*******                       SE AGREGA WS-TOT-REG-LEIDOS COMO  *
000640*******                       CONTADOR DE CUADRE DE LECTURAS.   *
000645******* 605218 09/01/07 PMO   SE AMPLIA LA BITACORA DE CAMBIOS  *
000646*******                       DE ESTA CABECERA CON EL DETALLE   *
000647*******                       COMPLETO DE CADA MANTENIMIENTO,   *
000648*******                       PARA FACILITAR LAS AUDITORIAS DE  *
000649*******                       LA GERENCIA DE SISTEMAS SOBRE ESTE*
000650*******                       PROGRAMA A LO LARGO DE LOS ANOS.  *
000651*-----------------------------------------------------------------
000660 IDENTIFICATION DIVISION.
000670 PROGRAM-ID.    CTDB10P.
000680 AUTHOR.        P. MORALES O.
000690 INSTALLATION.  GERENCIA DE SISTEMAS - TARJETAS.
000700 DATE-WRITTEN.  MARZO 1988.
000710 DATE-COMPILED.
000720 SECURITY.      USO INTERNO - ACCESO RESTRINGIDO AL AREA DE
000730                  SISTEMAS DE TARJETAS.
000740*----------------------------------------------------------------*
000750 ENVIRONMENT DIVISION.
000760 CONFIGURATION SECTION.
000770 SOURCE-COMPUTER.   IBM-370.
000780 OBJECT-COMPUTER.   IBM-370.
000790 SPECIAL-NAMES.
000800     C01 IS TOP-OF-FORM
000810     CLASS WSC-CLASE-NUMERICA IS '0' THRU '9'
000820     UPSI-0 ON STATUS IS SW-RECARGA-FORZADA-ON
000830            OFF STATUS IS SW-RECARGA-FORZADA-OFF.
000840*----------------------------------------------------------------*
000850*    UPSI-0 SE DEJA RESERVADO PARA UNA FUTURA RECARGA FORZADA    *
000860*    DEL MAESTRO DESDE LA BITACORA. NO SE USA EN ESTA VERSION.   *
000870*----------------------------------------------------------------*
000880 INPUT-OUTPUT SECTION.
000890 FILE-CONTROL.
000900*    TRANSIN - ENTRADA SECUENCIAL, SOLO SE LEE UNA VEZ DE        *
000910*              PRINCIPIO A FIN, NO SE REGRABA                    *
000920     SELECT TRANSIN
000930         ASSIGN TO TRANSIN
000940         FILE STATUS IS FS-TRANSIN.
000950
000960*    CARDMSTR - MAESTRO DE TARJETAS. SE ABRE DE ENTRADA AL INICIO*
000970*              PARA CARGAR LA TABLA DE TRABAJO, SE CIERRA Y SE   *
000980*              REABRE DE SALIDA AL FINAL PARA GRABARLO COMPLETO  *
000990*              (VER 3010-GRABAR-CARD-TABLE). OPTIONAL PORQUE EN  *
001000*              LA PRIMERA CORRIDA DEL SISTEMA EL ARCHIVO TODAVIA *
001010*              NO EXISTE EN DISCO                                *
001020     SELECT OPTIONAL CARDMSTR
001030         ASSIGN TO CARDMSTR
001040         ORGANIZATION IS RELATIVE
001050         ACCESS MODE IS SEQUENTIAL
001060         FILE STATUS IS FS-CARDMSTR.
001070
001080*    EVNTLOG - BITACORA DE EVENTOS. MISMA MECANICA QUE CARDMSTR: *
001090*              SE LEE COMPLETA AL INICIO Y SE REGRABA COMPLETA   *
001100*              AL FINAL CON LOS EVENTOS DEL DIA YA AGREGADOS     *
001110     SELECT OPTIONAL EVNTLOG
001120         ASSIGN TO EVNTLOG
001130         ORGANIZATION IS RELATIVE
001140         ACCESS MODE IS SEQUENTIAL
001150         FILE STATUS IS FS-EVNTLOG.
001160
001170*    PSTRPT - REPORTE DE POSTEO, SALIDA SECUENCIAL NUEVA EN CADA *
001180*              CORRIDA                                           *
001190     SELECT PSTRPT
001200         ASSIGN TO PSTRPT
001210         FILE STATUS IS FS-PSTRPT.
001220*----------------------------------------------------------------*
001230 DATA DIVISION.
001240 FILE SECTION.
001250*----------------------------------------------------------------*
001260* TRANSACTION-IN - UNA TRANSACCION POR TARJETA A APLICAR         *
001270*----------------------------------------------------------------*
001280 FD  TRANSIN
001290     RECORDING MODE IS F.
001300 01  REG-TRANSACCION.
001310     COPY CTDTRAN.
001320
001330*----------------------------------------------------------------*
001340* CARD-MASTER - ESTADO VIGENTE DE CADA TARJETA (SE GRABA COMPLETO*
001350* AL FINAL DEL PROCESO, RECALCULADO DESDE LA BITACORA)           *
001360*----------------------------------------------------------------*
001370 FD  CARDMSTR
001380     RECORDING MODE IS F.
001390 01  REG-CARD-MASTER.
001400     COPY CTDCARD.
001410
001420*----------------------------------------------------------------*
001430* EVENT-LOG - BITACORA DE EVENTOS APLICADOS O RECHAZADOS         *
001440*----------------------------------------------------------------*
001450 FD  EVNTLOG
001460     RECORDING MODE IS F.
001470 01  REG-EVENTO.
001480     COPY CTDEVEN.
001490
001500*----------------------------------------------------------------*
001510* POSTING-REPORT-OUT - UN RENGLON POR TRANSACCION PROCESADA, MAS *
001520* LOS RENGLONES DE TOTALES DE CONTROL AL FINAL                   *
001530*----------------------------------------------------------------*
001540 FD  PSTRPT
001550     RECORDING MODE IS F.
001560 01  REG-LINEA-REPORTE.
001565*    ESTE ES EL RENGLON DE DETALLE DEL REPORTE DE POSTEO - SE    *
001566*    ESCRIBE UNO POR CADA TRANSACCION LEIDA DE TRANSACTION-IN,   *
001567*    SIN IMPORTAR SI SE APLICO O SE RECHAZO, EN 2800-ESCRIBIR-   *
001568*    RESULTADO. AL FINAL DEL REPORTE SE ESCRIBEN ADEMAS LOS      *
001569*    RENGLONES DE TOTALES DE CONTROL, USANDO LA REDEFINICION DE  *
001570*    ABAJO SOBRE ESTE MISMO FD                                   *
001571*    LIN-CARD-UUID/LIN-TXN-TYPE/LIN-TXN-UUID - COPIA DIRECTA DE  *
001580*    LOS DATOS DE LA TRANSACCION DE ENTRADA QUE ORIGINO ESTE     *
001590*    RENGLON DEL REPORTE                                         *
001600     05  LIN-CARD-UUID           PIC X(36).
001610     05  FILLER                  PIC X(01)  VALUE SPACE.
001620     05  LIN-TXN-TYPE            PIC X(10).
001630     05  FILLER                  PIC X(01)  VALUE SPACE.
001640     05  LIN-TXN-UUID            PIC X(36).
001650     05  FILLER                  PIC X(01)  VALUE SPACE.
001660*    LIN-RESULTADO - 'OK' SI LA TRANSACCION SE APLICO, 'REJ' SI  *
001670*    SE RECHAZO                                                  *
001680     05  LIN-RESULTADO           PIC X(04).
001690     05  FILLER                  PIC X(01)  VALUE SPACE.
001700*    LIN-ERROR-CODE - MOTIVO DEL RECHAZO, EN BLANCO CUANDO       *
001710*    LIN-RESULTADO ES 'OK'                                       *
001720     05  LIN-ERROR-CODE          PIC X(20).
001730     05  FILLER                  PIC X(20).
001740*    REG-LINEA-REPORTE-R - REDEFINICION DEL RENGLON DE DETALLE   *
001750*    PARA ESCRIBIR, CON EL MISMO FD, LOS RENGLONES DE TOTALES DE *
001760*    CONTROL AL FINAL DEL REPORTE (VER 3030-IMPRIMIR-TOTALES)    *
001770 01  REG-LINEA-REPORTE-R REDEFINES REG-LINEA-REPORTE.
001780     05  LIN-TOTALES-TEXTO       PIC X(120).
001790     05  FILLER                  PIC X(10).
001800*----------------------------------------------------------------*
001810 WORKING-STORAGE SECTION.
001820*----------------------------------------------------------------*
001830*    WS-TOT-REG-LEIDOS - CONTADOR DE DIAGNOSTICO DE LA CORRIDA,  *
001840*    NO ES DATO DE NEGOCIO: ACUMULA TODOS LOS REGISTROS LEIDOS   *
001850*    CON EXITO (FILE STATUS '00') DE LOS TRES ARCHIVOS DE        *
001860*    ENTRADA - CARDMSTR EN 1011-LEER-CARDMSTR, EVNTLOG EN        *
001870*    1021-LEER-EVNTLOG Y TRANSIN EN 1030-LEER-TRANSIN - PARA     *
001880*    CUADRAR CONTRA LOS CONTADORES DE JCL/OPERACION SI ALGUNA VEZ*
001890*    SE SOSPECHA DE UN CORTE DE ARCHIVO A MITAD DE CORRIDA       *
001900 77  WS-TOT-REG-LEIDOS       PIC 9(07) COMP VALUE ZERO.
001910*----------------------------------------------------------------*
001920*    WSC-CONSTANTES - CODIGOS DE RETORNO DEL PROGRAMA AL SISTEMA *
001930*    OPERATIVO/JCL                                               *
001940 01  WSC-CONSTANTES.
001950     05  WSC-00                  PIC 9(02)       VALUE 00.
001960     05  WSC-16                  PIC 9(02)       VALUE 16.
001970     05  FILLER                  PIC X(06)       VALUE SPACES.
001980
001990*    WSF-ESTADOS-ARCHIVO - FILE STATUS DE CADA ARCHIVO DEL       *
002000*    PROCESO, USADOS PARA DECIDIR SI CONTINUAR O ABORTAR DESPUES *
002010*    DE CADA OPEN/READ/WRITE/CLOSE                               *
002020 01  WSF-ESTADOS-ARCHIVO.
002030     05  FS-TRANSIN              PIC X(02)       VALUE '00'.
002040     05  FS-CARDMSTR             PIC X(02)       VALUE '00'.
002050     05  FS-EVNTLOG              PIC X(02)       VALUE '00'.
002060     05  FS-PSTRPT               PIC X(02)       VALUE '00'.
002070     05  FILLER                  PIC X(04)       VALUE SPACES.
002080
002090*    WSV-VARIABLES - AREA DE DIAGNOSTICO QUE ALIMENTA EL DISPLAY *
002100*    DE 9000-ERROR-PGM CUANDO EL PROCESO ABORTA: QUE RUTINA      *
002110*    ESTABA EJECUTANDO, QUE ACCION INTENTABA Y CON QUE FILE      *
002120*    STATUS FALLO                                                *
002130 01  WSV-VARIABLES.
002140     05  WSV-RUTINA              PIC X(24)       VALUE SPACES.
002150     05  WSV-ACCION              PIC X(24)       VALUE SPACES.
002160     05  WSV-FSTATUS             PIC X(02)       VALUE SPACES.
002170     05  FILLER                  PIC X(04)       VALUE SPACES.
002180
002190*604355 19/08/03 PMO - TABLA AMPLIADA DE 200 A 500 TARJETAS
002200*    WSC-LIMITES - TOPES DE LAS TABLAS DE TRABAJO EN MEMORIA.    *
002210*    SI SE LLEGA A ESTOS TOPES, EL PROCESO ABORTA (VER           *
002220*    2100-CREAR-TARJETA Y 2700-REGISTRAR-EVENTO) EN LUGAR DE     *
002230*    DESBORDAR LA TABLA                                          *
002240 01  WSC-LIMITES.
002250     05  WSC-MAX-TARJETAS        PIC 9(04)       VALUE 0500.
002260     05  WSC-MAX-EVENTOS         PIC 9(05)       VALUE 05000.
002270     05  FILLER                  PIC X(05)       VALUE SPACES.
002280
002290*    WSC-CODIGOS-ERROR - CATALOGO DE CODIGOS QUE SE GRABAN EN    *
002300*    RES-ERROR-CODE (VIA WRS-ERROR-CODE) CUANDO UNA TRANSACCION  *
002310*    SE RECHAZA. CADA CODIGO SE DOCUMENTA EN CTDRSLT             *
002320 01  WSC-CODIGOS-ERROR.
002330     05  WSC-ERR-CARDNOTFOUND    PIC X(20)
002340             VALUE 'CARDNOTFOUND'.
002350     05  WSC-ERR-LIMITALREADY    PIC X(20)
002360             VALUE 'LIMITALREADYASSIGNED'.
002370     05  WSC-ERR-CANNOTCHARGE    PIC X(20)
002380             VALUE 'CANNOTCHARGE'.
002390     05  WSC-ERR-CANNOTBLOCKCARD PIC X(20)
002400             VALUE 'CANNOTBLOCKCARD'.
002410     05  WSC-ERR-CANNOTPAYOFF    PIC X(20)
002420             VALUE 'CANNOTPAYOFF'.
002430     05  FILLER                  PIC X(04)       VALUE SPACES.
002440*604021 14/03/02 RQS - LIMITALREADY Y CANNOTPAYOFF QUEDAN
002450*604021             RESERVADOS, NO SE EMITEN EN ESTA VERSION -
002460*604021             VER ASIGNAR-LIMITE Y DESBLOQUEAR-TARJETA.
002470
002480*    WSS-SWITCHES - INDICADORES DE FIN DE ARCHIVO DE CADA UNO DE *
002490*    LOS TRES ARCHIVOS DE ENTRADA, PROBADOS EN LOS PARRAFOS DE   *
002500*    RANGO DE CARGA/PROCESO (1010, 1020 Y 2000)                  *
002510 01  WSS-SWITCHES.
002520     05  WS-FIN-TRANSIN          PIC 9(01)       VALUE 0.
002530         88  FIN-TRANSIN-OK                      VALUE 1.
002540     05  WS-FIN-CARDMSTR         PIC 9(01)       VALUE 0.
002550         88  FIN-CARDMSTR-OK                     VALUE 1.
002560     05  WS-FIN-EVNTLOG          PIC 9(01)       VALUE 0.
002570         88  FIN-EVNTLOG-OK                      VALUE 1.
002580     05  FILLER                  PIC X(05)       VALUE SPACES.
002590
002600*    WSA-ACUMULADORES - CONTADORES Y SUBINDICES DE TRABAJO DEL   *
002610*    PROCESO. TODOS COMP PORQUE SOLO SE USAN PARA ARITMETICA Y   *
002620*    COMO SUBINDICE DE TABLA, NUNCA SE IMPRIMEN TAL CUAL         *
002630 01  WSA-ACUMULADORES.
002640*        WS-CARD-COUNT/WS-EVENT-COUNT - RENGLONES ACTUALMENTE    *
002650*        OCUPADOS EN WS-CARD-TABLE Y WS-EVENT-TABLE              *
002660     05  WS-CARD-COUNT           PIC 9(04)  COMP VALUE ZERO.
002670     05  WS-EVENT-COUNT          PIC 9(05)  COMP VALUE ZERO.
002680*        WS-CARD-IDX/WS-EVENT-IDX - SUBINDICES DE RECORRIDO DE   *
002690*        LAS DOS TABLAS DE TRABAJO                               *
002700     05  WS-CARD-IDX             PIC 9(04)  COMP VALUE ZERO.
002710     05  WS-CARD-IDX-HALLADO     PIC 9(04)  COMP VALUE ZERO.
002720     05  WS-EVENT-IDX            PIC 9(05)  COMP VALUE ZERO.
002730*        WS-CONT-* - CONTADORES DE NEGOCIO PARA LOS TOTALES DEL  *
002740*        REPORTE DE POSTEO (VER 3030-IMPRIMIR-TOTALES)           *
002750     05  WS-CONT-PROCESADAS      PIC 9(07)  COMP VALUE ZERO.
002760     05  WS-CONT-ACEPTADAS       PIC 9(07)  COMP VALUE ZERO.
002770     05  WS-CONT-RECHAZADAS      PIC 9(07)  COMP VALUE ZERO.
002780     05  WS-CONT-RECHAZO-CARGO   PIC 9(07)  COMP VALUE ZERO.
002790     05  WS-CONT-RECHAZO-BLOQUEO PIC 9(07)  COMP VALUE ZERO.
002800     05  FILLER                  PIC X(04)       VALUE SPACES.
002810
002820*    WSM-MONTOS - CAMPOS DE TRABAJO DE ARITMETICA MONETARIA,     *
002830*    TODOS EMPACADOS (COMP-3) IGUAL QUE LOS CAMPOS MONETARIOS DE *
002840*    LOS LAYOUTS DE MAESTRO/BITACORA                             *
002850 01  WSM-MONTOS.
002860     05  WS-MONTO-POSTEO         PIC S9(9)V9(2) COMP-3 VALUE ZERO.
002870     05  WS-SALDO-DESPUES        PIC S9(9)V9(2) COMP-3 VALUE ZERO.
002880*602218 17/10/95 LTV - ACUMULADOR DE MOVIMIENTO NETO PARA EL
002890*602218             RENGLON DE TOTALES DEL REPORTE
002900     05  WS-NETO-MOVTO-PACK      PIC S9(9)V9(2) COMP-3 VALUE ZERO.
002910     05  FILLER                  PIC X(04)       VALUE SPACES.
002920*    WS-NETO-MOVTO-NUM - REDEFINICION SIN DECIMALES IMPLICITOS   *
002930*    DEL ACUMULADOR DE MOVIMIENTO NETO, USADA AL MOVERLO A LA    *
002940*    IMAGEN EDITADA DEL RENGLON DE TOTAL (WLM-VALOR)             *
002950 01  WS-NETO-MOVTO-NUM REDEFINES WS-NETO-MOVTO-PACK
002960                                 PIC S9(11)     COMP-3.
002970
002980*    WS-EVT-DATOS-A-GRABAR - AREA PUENTE ENTRE EL PARRAFO QUE    *
002990*    DECIDE QUE EVENTO GENERAR (2200/2300/2400/2500/2600) Y EL   *
003000*    PARRAFO QUE LO GRABA EN LA TABLA DE TRABAJO (2700)          *
003010 01  WS-EVT-DATOS-A-GRABAR.
003020     05  WS-EVT-TIPO-A-GRABAR    PIC X(20).
003030     05  WS-EVT-TXNUUID-A-GRABAR PIC X(36).
003040     05  WS-EVT-VALOR-A-GRABAR   PIC S9(9)V9(2) COMP-3.
003050     05  FILLER                  PIC X(04)       VALUE SPACES.
003060
003070*603104 11/09/98 JCA - REVISION AMBIENTE 2000
003080*    WS-FECHA-SISTEMA - FECHA DEL SISTEMA TAL CUAL LA DEVUELVE   *
003090*    ACCEPT FROM DATE (ANO A 2 DIGITOS, SIN SIGLO)               *
003100 01  WS-FECHA-SISTEMA.
003110     05  WS-FEC-AAMMDD           PIC 9(06)       VALUE ZERO.
003120*    WS-FECHA-SISTEMA-R - REDEFINICION QUE PARTE LA FECHA EN     *
003130*    ANO/MES/DIA PARA PODERLA MANIPULAR POR SEPARADO             *
003140 01  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
003150     05  WS-FEC-AA               PIC 9(02).
003160     05  WS-FEC-MM               PIC 9(02).
003170     05  WS-FEC-DD               PIC 9(02).
003180*603104            WS-FEC-ANO-COMPLETO LLEVA EL SIGLO YA RESUELTO
003190 01  WS-FEC-ANO-COMPLETO         PIC 9(04)       VALUE ZERO.
003200
003210*    WS-FECHA-DESPLIEGUE - IMAGEN DD/MM/AAAA DE LA FECHA DEL     *
003220*    PROCESO, SOLO PARA EL DISPLAY DE ARRANQUE                   *
003230 01  WS-FECHA-DESPLIEGUE.
003240     05  WS-FEC-DIA-D            PIC 9(02).
003250     05  FILLER                  PIC X(01)      VALUE '/'.
003260     05  WS-FEC-MES-D            PIC 9(02).
003270     05  FILLER                  PIC X(01)      VALUE '/'.
003280     05  WS-FEC-ANO-D            PIC 9(04).
003290
003300*             SINTESIS DEL CARD-UUID PARA TARJETAS NUEVAS -
003310*             NO EXISTE GENERADOR DE UUID EN ESTE LENGUAJE, SE
003320*             ARMA UNO DETERMINISTICO A PARTIR DEL CONSECUTIVO
003330*             DE LA TABLA DE TRABAJO
003340 01  WS-CARD-UUID-WORK           PIC X(36).
003350*    WS-CARD-UUID-PARTS - REDEFINICION DEL UUID SINTETICO EN SUS *
003360*    PARTES (PREFIJO DE SISTEMA, CONSECUTIVO DE SLOT Y SUFIJO    *
003370*    DESCRIPTIVO), ARMADA EN 2110-GENERAR-CARD-UUID              *
003380 01  WS-CARD-UUID-PARTS REDEFINES WS-CARD-UUID-WORK.
003390     05  WUP-PREFIJO             PIC X(04).
003400     05  WUP-GUION-1             PIC X(01).
003410     05  WUP-SLOT                PIC 9(08).
003420     05  WUP-GUION-2             PIC X(01).
003430     05  WUP-SUFIJO              PIC X(20).
003440     05  FILLER                  PIC X(02).
003450
003460*             TABLA DE TRABAJO DE TARJETAS - CARGADA DESDE EL
003470*             MAESTRO AL INICIO Y GRABADA COMPLETA AL FINAL
003480 01  WS-CARD-TABLE.
003490     05  WS-CARD-ENTRY OCCURS 0500 TIMES.
003500         COPY CTDCARD REPLACING LEADING ==CMR== BY ==WCT==.
003510
003520*             TABLA DE TRABAJO DE EVENTOS - CARGADA DESDE LA
003530*             BITACORA AL INICIO Y GRABADA COMPLETA AL FINAL,
003540*             CON LOS EVENTOS DEL DIA AGREGADOS AL FINAL DE ELLA
003550 01  WS-EVENT-TABLE.
003560     05  WS-EVENT-ENTRY OCCURS 05000 TIMES.
003570         COPY CTDEVEN REPLACING LEADING ==EVT== BY ==WET==.
003580
003590*    WS-RESULTADO-TRANSACCION - RENGLON DE RESULTADO DE LA       *
003600*    TRANSACCION EN CURSO, ARMADO EN 2010-PROCESAR-TRANSACCION Y *
003610*    VOLCADO AL REPORTE EN 2800-ESCRIBIR-RESULTADO               *
003620 01  WS-RESULTADO-TRANSACCION.
003630     COPY CTDRSLT REPLACING LEADING ==RES== BY ==WRS==.
003640
003650*    WS-LINEA-TOTAL - IMAGEN DE UN RENGLON DE TOTAL DE CONTROL   *
003660*    EN FORMATO NUMERICO SIMPLE (CONTADORES)                     *
003670 01  WS-LINEA-TOTAL.
003680     05  WLT-ETIQUETA            PIC X(40).
003690     05  WLT-VALOR               PIC ZZZZZZZZ9.
003700     05  FILLER                  PIC X(81).
003710
003720*604892 02/03/05 LTV - RENGLON DE TOTAL EN FORMATO MONTO
003730*    WS-LINEA-TOTAL-MONTO - IMAGEN DE UN RENGLON DE TOTAL DE     *
003740*    CONTROL EN FORMATO MONETARIO CON SIGNO (MOVIMIENTO NETO)    *
003750 01  WS-LINEA-TOTAL-MONTO.
003760     05  WLM-ETIQUETA            PIC X(40).
003770     05  WLM-VALOR               PIC -(8)9.99.
003780     05  FILLER                  PIC X(78).
003790*----------------------------------------------------------------*
003800 PROCEDURE DIVISION.
003810*----------------------------------------------------------------*
003820*=================================================================
003825* 0000-CONTROL-PRINCIPAL - UNICO PUNTO DE ENTRADA DEL PROGRAMA.  *
003826* LLAMA, EN ESTRICTO ORDEN, A LA SECCION DE INICIO (1000), LA    *
003827* SECCION DE PROCESO (2000) Y LA SECCION DE CIERRE (3000) - NO   *
003828* CONTIENE NINGUNA LOGICA DE NEGOCIO PROPIA, SOLO DESPACHA       *
003829*=================================================================
003830 0000-CONTROL-PRINCIPAL.
003840     PERFORM 1000-INICIO-PROGRAMA
003850     PERFORM 2000-PROCESO-PROGRAMA
003860     PERFORM 3000-FIN-PROGRAMA.
003870
003880*=================================================================
003890* 1000-INICIO-PROGRAMA - APERTURA DE ARCHIVOS, CARGA DE TABLAS Y
003900*                         RECALCULO DEL ESTADO VIGENTE DE TARJETAS
003910*=================================================================
003920 1000-INICIO-PROGRAMA.
003930     PERFORM 1001-OPEN-FILES
003940     PERFORM 1010-CARGAR-CARD-TABLE THRU 1010-SALIDA-RUTINA
003950     PERFORM 1020-CARGAR-EVENT-TABLE THRU 1020-SALIDA-RUTINA
003960     PERFORM 1025-RECALCULAR-TODAS-TARJETAS
003970     PERFORM 1004-OBTENER-FECHA.
003980
003990*    1001-OPEN-FILES - ABRE LOS CUATRO ARCHIVOS DEL PROCESO. SI  *
004000*    CUALQUIERA FALLA, ABORTA DE INMEDIATO - NO TIENE CASO SEGUIR*
004010*    SIN PODER LEER TRANSACCIONES O SIN PODER ESCRIBIR EL REPORTE*
004020 1001-OPEN-FILES.
004025*    SI ALGUN FILE STATUS DE CARDMSTR O EVNTLOG VIENE EN '05' ES *
004026*    PORQUE EL ARCHIVO TODAVIA NO EXISTE EN DISCO (OPTIONAL) - SE*
004027*    ACEPTA IGUAL QUE '00' PORQUE LA TABLA DE TRABAJO SIMPLEMENTE*
004028*    QUEDA VACIA Y SE VA LLENANDO DESDE CERO                     *
004030     OPEN INPUT  TRANSIN
004040     OPEN INPUT  CARDMSTR
004050     OPEN INPUT  EVNTLOG
004060     OPEN OUTPUT PSTRPT
004070     IF  (FS-TRANSIN  = '00')
004080     AND (FS-CARDMSTR = '00' OR '05')
004090     AND (FS-EVNTLOG  = '00' OR '05')
004100     AND (FS-PSTRPT   = '00')
004110         CONTINUE
004120     ELSE
004130         DISPLAY ' ERROR AL ABRIR ARCHIVOS DEL PROCESO '
004140         DISPLAY ' FS-TRANSIN  .............. = ' FS-TRANSIN
004150         DISPLAY ' FS-CARDMSTR .............. = ' FS-CARDMSTR
004160         DISPLAY ' FS-EVNTLOG  .............. = ' FS-EVNTLOG
004170         DISPLAY ' FS-PSTRPT   .............. = ' FS-PSTRPT
004180         MOVE '1001-OPEN-FILES'     TO WSV-RUTINA
004190         MOVE 'OPEN DE ARCHIVOS'    TO WSV-ACCION
004200         MOVE SPACES                TO WSV-FSTATUS
004210         GO TO 9000-ERROR-PGM
004220     END-IF.
004230
004240*603104 11/09/98 JCA - LA FECHA DEL SISTEMA SE TRAE A 2 DIGITOS DE
004250*603104             ANO (SIN SIGLO) Y SE LE RESUELVE EL SIGLO AQUI
004260*    1004-OBTENER-FECHA - SOLO PARA EL DISPLAY DE ARRANQUE, NO   *
004270*    SE GRABA EN NINGUN ARCHIVO                                  *
004280 1004-OBTENER-FECHA.
004290     ACCEPT WS-FEC-AAMMDD FROM DATE
004300     IF  WS-FEC-AA < 50
004310         COMPUTE WS-FEC-ANO-COMPLETO = 2000 + WS-FEC-AA
004320     ELSE
004330         COMPUTE WS-FEC-ANO-COMPLETO = 1900 + WS-FEC-AA
004340     END-IF
004350     MOVE WS-FEC-DD          TO WS-FEC-DIA-D
004360     MOVE WS-FEC-MM          TO WS-FEC-MES-D
004370     MOVE WS-FEC-ANO-COMPLETO TO WS-FEC-ANO-D
004380     DISPLAY 'FECHA DEL PROCESO......: ' WS-FECHA-DESPLIEGUE.
004390
004400*605217 08/01/07 PMO - CARGA DEL MAESTRO DE TARJETAS RECONSTRUIDA
004410*605217             COMO RANGO PERFORM...THRU CON CICLO POR GO TO,
004420*605217             EN LUGAR DEL PERFORM...UNTIL QUE TENIA ANTES.
004430*    1010-CARGAR-CARD-TABLE THRU 1010-SALIDA-RUTINA - RANGO QUE  *
004440*    LEE CARDMSTR COMPLETO Y LO VUELCA, RENGLON POR RENGLON, A   *
004450*    LA TABLA DE TRABAJO WS-CARD-TABLE. EL CICLO DE LECTURA SE   *
004460*    CONTROLA CON GO TO ENTRE 1010-CARGAR-CICLO Y SI MISMO, Y    *
004470*    SALE DEL RANGO CON GO TO A 1010-SALIDA-RUTINA CUANDO EL     *
004480*    SWITCH DE FIN DE ARCHIVO QUEDA ENCENDIDO                    *
004490 1010-CARGAR-CARD-TABLE.
004500     PERFORM 1011-LEER-CARDMSTR.
004510*    1010-CARGAR-CICLO - CUERPO DEL CICLO DE LECTURA: SI YA SE   *
004511*    LLEGO AL FIN DEL ARCHIVO SALE DEL RANGO, DE LO CONTRARIO    *
004512*    CARGA EL RENGLON YA LEIDO, LEE EL SIGUIENTE Y VUELVE A ESTE *
004513*    MISMO PARRAFO                                               *
004520 1010-CARGAR-CICLO.
004530     IF  FIN-CARDMSTR-OK
004540         GO TO 1010-SALIDA-RUTINA
004550     END-IF
004560     PERFORM 1012-CARGAR-UNA-TARJETA
004570     PERFORM 1011-LEER-CARDMSTR
004580     GO TO 1010-CARGAR-CICLO.
004585*    1010-SALIDA-RUTINA - PARRAFO DE SALIDA DEL RANGO, SOLO EXIT.*
004586*    ES EL DESTINO DEL GO TO DE FIN DE ARCHIVO                   *
004590 1010-SALIDA-RUTINA.
004600     EXIT.
004610
004620*    1011-LEER-CARDMSTR - LECTURA UNITARIA DE CARDMSTR. CUALQUIER*
004630*    FILE STATUS DISTINTO DE '00' QUE NO SEA FIN DE ARCHIVO      *
004640*    ABORTA EL PROCESO POR LA RUTINA UNICA DE ERROR              *
004650 1011-LEER-CARDMSTR.
004660     READ CARDMSTR
004670         AT END
004680             SET FIN-CARDMSTR-OK TO TRUE
004690     END-READ
004700     IF  NOT FIN-CARDMSTR-OK
004710         EVALUATE FS-CARDMSTR
004720             WHEN '00'
004730                 ADD 1 TO WS-TOT-REG-LEIDOS
004740             WHEN OTHER
004750                 MOVE '1011-LEER-CARDMSTR' TO WSV-RUTINA
004760                 MOVE 'READ CARDMSTR'      TO WSV-ACCION
004770                 MOVE FS-CARDMSTR          TO WSV-FSTATUS
004780                 GO TO 9000-ERROR-PGM
004790         END-EVALUATE
004800     END-IF.
004810
004820*    1012-CARGAR-UNA-TARJETA - COPIA EL RENGLON RECIEN LEIDO DE  *
004830*    CARDMSTR AL SIGUIENTE SLOT LIBRE DE LA TABLA DE TRABAJO     *
004840 1012-CARGAR-UNA-TARJETA.
004850     ADD 1 TO WS-CARD-COUNT
004860     MOVE REG-CARD-MASTER TO WS-CARD-ENTRY(WS-CARD-COUNT).
004870
004880*605217 08/01/07 PMO - MISMA RECONSTRUCCION QUE 1010, APLICADA A
004890*605217             LA CARGA DE LA BITACORA DE EVENTOS.
004900*    1020-CARGAR-EVENT-TABLE THRU 1020-SALIDA-RUTINA - RANGO QUE *
004910*    LEE EVNTLOG COMPLETO Y LO VUELCA A WS-EVENT-TABLE, CON LA   *
004920*    MISMA MECANICA DE CICLO POR GO TO QUE 1010-CARGAR-CARD-     *
004930*    TABLE                                                       *
004940 1020-CARGAR-EVENT-TABLE.
004950     PERFORM 1021-LEER-EVNTLOG.
004960*    1020-CARGAR-CICLO - CUERPO DEL CICLO DE LECTURA DE LA       *
004961*    BITACORA, MISMA MECANICA QUE 1010-CARGAR-CICLO              *
004970 1020-CARGAR-CICLO.
004980     IF  FIN-EVNTLOG-OK
004990         GO TO 1020-SALIDA-RUTINA
005000     END-IF
005010     PERFORM 1022-CARGAR-UN-EVENTO
005020     PERFORM 1021-LEER-EVNTLOG
005030     GO TO 1020-CARGAR-CICLO.
005035*    1020-SALIDA-RUTINA - PARRAFO DE SALIDA DEL RANGO DE CARGA   *
005036*    DE LA BITACORA                                              *
005040 1020-SALIDA-RUTINA.
005050     EXIT.
005060
005070*    1021-LEER-EVNTLOG - LECTURA UNITARIA DE EVNTLOG, MISMA      *
005080*    MECANICA DE ABORTO QUE 1011-LEER-CARDMSTR                   *
005090 1021-LEER-EVNTLOG.
005100     READ EVNTLOG
005110         AT END
005120             SET FIN-EVNTLOG-OK TO TRUE
005130     END-READ
005140     IF  NOT FIN-EVNTLOG-OK
005150         EVALUATE FS-EVNTLOG
005160             WHEN '00'
005170                 ADD 1 TO WS-TOT-REG-LEIDOS
005180             WHEN OTHER
005190                 MOVE '1021-LEER-EVNTLOG' TO WSV-RUTINA
005200                 MOVE 'READ EVNTLOG'      TO WSV-ACCION
005210                 MOVE FS-EVNTLOG          TO WSV-FSTATUS
005220                 GO TO 9000-ERROR-PGM
005230         END-EVALUATE
005240     END-IF.
005250
005260*    1022-CARGAR-UN-EVENTO - COPIA EL RENGLON RECIEN LEIDO DE    *
005270*    EVNTLOG AL SIGUIENTE SLOT LIBRE DE LA TABLA DE TRABAJO      *
005280 1022-CARGAR-UN-EVENTO.
005290     ADD 1 TO WS-EVENT-COUNT
005300     MOVE REG-EVENTO TO WS-EVENT-ENTRY(WS-EVENT-COUNT).
005310
005320*602890 05/06/97 LTV - EL MAESTRO YA NO SE CONFIA TAL CUAL VIENE,
005330*602890             SE RECALCULA SALDO/LIMITE/BLOQUEO DE CADA
005340*602890             TARJETA REPLAYANDO TODA LA BITACORA EN ORDEN
005350*    1025-RECALCULAR-TODAS-TARJETAS - BARRE TODA LA TABLA DE     *
005360*    TARJETAS Y, PARA CADA UNA, REPLICA DESDE CERO LA BITACORA   *
005370*    DE EVENTOS QUE LE CORRESPONDE                               *
005380 1025-RECALCULAR-TODAS-TARJETAS.
005390     PERFORM 2030-RECALCULAR-ESTADO-TARJETA
005400         VARYING WS-CARD-IDX FROM 1 BY 1
005410         UNTIL WS-CARD-IDX > WS-CARD-COUNT.
005420
005430*=================================================================
005440* 2000-PROCESO-PROGRAMA - LECTURA Y APLICACION DE TRANSACCIONES
005450*=================================================================
005460 2000-PROCESO-PROGRAMA.
005470     PERFORM 1030-LEER-TRANSIN
005480     PERFORM 2010-PROCESAR-TRANSACCION
005490         UNTIL FIN-TRANSIN-OK.
005500
005510*    1030-LEER-TRANSIN - LECTURA UNITARIA DE TRANSIN. SE DEJA    *
005520*    COMO PERFORM...UNTIL DESDE 2000 (NO ES RANGO DE CARGA DE    *
005530*    TABLA COMO 1010/1020, ES EL CICLO PRINCIPAL DE PROCESO)     *
005540 1030-LEER-TRANSIN.
005550     READ TRANSIN
005560         AT END
005570             SET FIN-TRANSIN-OK TO TRUE
005580     END-READ
005590     IF  NOT FIN-TRANSIN-OK
005600         EVALUATE FS-TRANSIN
005610             WHEN '00'
005620                 ADD 1 TO WS-TOT-REG-LEIDOS
005630             WHEN OTHER
005640                 MOVE '1030-LEER-TRANSIN' TO WSV-RUTINA
005650                 MOVE 'READ TRANSIN'      TO WSV-ACCION
005660                 MOVE FS-TRANSIN          TO WSV-FSTATUS
005670                 GO TO 9000-ERROR-PGM
005680         END-EVALUATE
005690     END-IF.
005700
005710*    2010-PROCESAR-TRANSACCION - DESPACHADOR PRINCIPAL: ARMA EL  *
005720*    RESULTADO BASE COMO EXITOSO, UBICA LA TARJETA (SALVO EN     *
005730*    CREATE, QUE LA CREA), DESPACHA AL PARRAFO DE TRATAMIENTO    *
005740*    SEGUN TXN-TYPE, ESCRIBE EL RENGLON DE RESULTADO Y LEE LA    *
005750*    SIGUIENTE TRANSACCION                                       *
005760 2010-PROCESAR-TRANSACCION.
005770     INITIALIZE WS-RESULTADO-TRANSACCION
005780     MOVE TXN-CARD-UUID TO WRS-CARD-UUID
005790     MOVE TXN-TYPE      TO WRS-TXN-TYPE
005800     MOVE TXN-UUID      TO WRS-TXN-UUID
005810     MOVE 'Y'           TO WRS-SUCCESS
005820     ADD 1 TO WS-CONT-PROCESADAS
005830     IF  TXN-TYPE-CREATE
005835*        UNA TRANSACCION CREATE NO BUSCA TARJETA - LA CREA       *
005840         PERFORM 2100-CREAR-TARJETA
005850     ELSE
005860         PERFORM 2020-BUSCAR-TARJETA
005870         IF  WS-CARD-IDX-HALLADO = ZERO
005875*            TARJETA NO ENCONTRADA - RECHAZO INMEDIATO           *
005880             MOVE 'N'                  TO WRS-SUCCESS
005890             MOVE WSC-ERR-CARDNOTFOUND TO WRS-ERROR-CODE
005900         ELSE
005905*            TARJETA ENCONTRADA - DESPACHA SEGUN TIPO DE TXN     *
005910             EVALUATE TRUE
005920                 WHEN TXN-TYPE-ASSIGNLIMIT
005930                     PERFORM 2200-ASIGNAR-LIMITE
005940                 WHEN TXN-TYPE-CHARGE
005950                     PERFORM 2300-PROCESAR-CARGO
005960                 WHEN TXN-TYPE-PAYOFF
005970                     PERFORM 2400-PROCESAR-ABONO
005980                 WHEN TXN-TYPE-BLOCK
005990                     PERFORM 2500-BLOQUEAR-TARJETA
006000                 WHEN TXN-TYPE-UNBLOCK
006010                     PERFORM 2600-DESBLOQUEAR-TARJETA
006020                 WHEN OTHER
006030                     CONTINUE
006040             END-EVALUATE
006050         END-IF
006060     END-IF
006070     PERFORM 2800-ESCRIBIR-RESULTADO
006080     PERFORM 1030-LEER-TRANSIN.
006090
006100*    2020-BUSCAR-TARJETA/2021-COMPARAR-TARJETA - BUSQUEDA LINEAL *
006110*    DE LA TARJETA DE LA TRANSACCION EN CURSO DENTRO DE LA TABLA *
006120*    DE TRABAJO, COMPARANDO UUID RENGLON POR RENGLON HASTA       *
006130*    ENCONTRARLA O AGOTAR LA TABLA. WS-CARD-IDX-HALLADO QUEDA EN *
006140*    CERO SI NO SE ENCONTRO                                      *
006150 2020-BUSCAR-TARJETA.
006160     MOVE ZERO TO WS-CARD-IDX-HALLADO
006170     PERFORM 2021-COMPARAR-TARJETA
006180         VARYING WS-CARD-IDX FROM 1 BY 1
006190         UNTIL WS-CARD-IDX > WS-CARD-COUNT
006200            OR WS-CARD-IDX-HALLADO NOT = ZERO.
006210
006220*    2021-COMPARAR-TARJETA - COMPARA UN SOLO RENGLON DE LA TABLA *
006230*    DE TRABAJO CONTRA EL UUID BUSCADO. SE INVOCA UNA VEZ POR    *
006240*    RENGLON DESDE EL PERFORM...VARYING DE 2020-BUSCAR-TARJETA   *
006250 2021-COMPARAR-TARJETA.
006260     IF  WCT-CARD-UUID(WS-CARD-IDX) = TXN-CARD-UUID
006270         MOVE WS-CARD-IDX TO WS-CARD-IDX-HALLADO
006280     END-IF.
006290
006300*602890 05/06/97 LTV - RECALCULO DE UNA TARJETA: SE PARTE SIEMPRE
006310*602890             DE ESTADO VACIO Y SE REPLAYAN SUS EVENTOS
006320*    2030-RECALCULAR-ESTADO-TARJETA - DEJA LA TARJETA EN WS-CARD-*
006330*    IDX EN ESTADO VACIO (SIN LIMITE, SALDO CERO, SIN BLOQUEO) Y *
006340*    LE APLICA, EN ORDEN, TODOS LOS EVENTOS DE LA BITACORA QUE   *
006350*    LE PERTENECEN                                               *
006360 2030-RECALCULAR-ESTADO-TARJETA.
006370     MOVE 'N'  TO WCT-LIMITE-ASIGNADO(WS-CARD-IDX)
006380     MOVE ZERO TO WCT-LIMITE(WS-CARD-IDX)
006390     MOVE ZERO TO WCT-SALDO(WS-CARD-IDX)
006400     MOVE 'N'  TO WCT-BLOQUEADA(WS-CARD-IDX)
006410     PERFORM 2035-APLICAR-EVENTO-TARJETA
006420         VARYING WS-EVENT-IDX FROM 1 BY 1
006430         UNTIL WS-EVENT-IDX > WS-EVENT-COUNT.
006440
006450*    2035-APLICAR-EVENTO-TARJETA - SI EL EVENTO EN WS-EVENT-IDX  *
006460*    PERTENECE A LA TARJETA EN WS-CARD-IDX, LE APLICA EL EFECTO  *
006470*    QUE CORRESPONDA SEGUN EVT-TYPE. LOS EVENTOS DE RECHAZO      *
006480*    (TRANSACTIONREJECTED/CARDBLOCKEDREJECTED) NO TIENEN EFECTO, *
006490*    QUEDAN EN WHEN OTHER SOLO COMO CONSTANCIA DE AUDITORIA      *
006500 2035-APLICAR-EVENTO-TARJETA.
006510     IF  WET-CARD-UUID(WS-EVENT-IDX) = WCT-CARD-UUID(WS-CARD-IDX)
006520         EVALUATE TRUE
006530             WHEN WET-TYPE-LIMITASSIGNED(WS-EVENT-IDX)
006540                 MOVE 'Y' TO WCT-LIMITE-ASIGNADO(WS-CARD-IDX)
006550                 MOVE WET-VALUE(WS-EVENT-IDX)
006560                          TO WCT-LIMITE(WS-CARD-IDX)
006570                 MOVE ZERO TO WCT-SALDO(WS-CARD-IDX)
006580             WHEN WET-TYPE-TRANSACTIONPROCESSED(WS-EVENT-IDX)
006590                 ADD WET-VALUE(WS-EVENT-IDX)
006600                          TO WCT-SALDO(WS-CARD-IDX)
006610             WHEN WET-TYPE-CARDBLOCKED(WS-EVENT-IDX)
006620                 MOVE 'Y' TO WCT-BLOQUEADA(WS-CARD-IDX)
006630             WHEN WET-TYPE-CARDUNBLOCKED(WS-EVENT-IDX)
006640                 MOVE 'N' TO WCT-BLOQUEADA(WS-CARD-IDX)
006650             WHEN OTHER
006660                 CONTINUE
006670         END-EVALUATE
006680     END-IF.
006690
006700*    2100-CREAR-TARJETA - ALTA DE UNA TARJETA NUEVA AL FINAL DE  *
006710*    LA TABLA DE TRABAJO, CON ESTADO INICIAL VACIO (SIN LIMITE,  *
006720*    SALDO CERO, SIN BLOQUEO) Y UUID SINTETICO PROPIO            *
006730 2100-CREAR-TARJETA.
006740     ADD 1 TO WS-CARD-COUNT
006750     IF  WS-CARD-COUNT > WSC-MAX-TARJETAS
006760         MOVE '2100-CREAR-TARJETA'      TO WSV-RUTINA
006770         MOVE 'TABLA DE TARJETAS LLENA' TO WSV-ACCION
006780         MOVE '99'                      TO WSV-FSTATUS
006790         GO TO 9000-ERROR-PGM
006800     END-IF
006810     PERFORM 2110-GENERAR-CARD-UUID
006820     MOVE WS-CARD-UUID-WORK TO WCT-CARD-UUID(WS-CARD-COUNT)
006830     MOVE 'N'               TO WCT-LIMITE-ASIGNADO(WS-CARD-COUNT)
006840     MOVE ZERO              TO WCT-LIMITE(WS-CARD-COUNT)
006850     MOVE ZERO              TO WCT-SALDO(WS-CARD-COUNT)
006860     MOVE 'N'               TO WCT-BLOQUEADA(WS-CARD-COUNT)
006870     MOVE WS-CARD-UUID-WORK TO WRS-CARD-UUID
006880     MOVE 'Y'               TO WRS-SUCCESS.
006890
006900*    2110-GENERAR-CARD-UUID - SINTETIZA UN UUID DETERMINISTICO   *
006910*    PARA LA TARJETA RECIEN CREADA, A PARTIR DEL CONSECUTIVO DE  *
006920*    SU SLOT EN LA TABLA DE TRABAJO (WS-CARD-COUNT). NO ES UN    *
006930*    UUID ALEATORIO DE VERDAD PORQUE EL LENGUAJE NO TRAE         *
006940*    GENERADOR DE UUID, PERO ES UNICO DENTRO DE LA CORRIDA Y     *
006950*    ESTABLE ENTRE CORRIDAS PARA LA MISMA POSICION DE TABLA      *
006960 2110-GENERAR-CARD-UUID.
006970     MOVE SPACES               TO WS-CARD-UUID-WORK
006980     MOVE 'CTDB'                TO WUP-PREFIJO
006990     MOVE '-'                   TO WUP-GUION-1
007000     MOVE WS-CARD-COUNT          TO WUP-SLOT
007010     MOVE '-'                   TO WUP-GUION-2
007020     MOVE 'NUEVA-TARJETA-DEBITO' TO WUP-SUFIJO.
007030
007040*604021 14/03/02 RQS - ASSIGNLIMIT SOBRE TARJETA QUE YA TIENE
007050*604021             LIMITE ASIGNADO NO SE RECHAZA, QUEDA COMO UN
007060*604021             NO-OP EXITOSO (CONFIRMADO CON NEGOCIO)
007070*    2200-ASIGNAR-LIMITE - SOLO ASIGNA LIMITE (Y GENERA EVENTO)  *
007080*    SI LA TARJETA AUN NO TENIA UNO. ASIGNAR LIMITE REINICIA EL  *
007090*    SALDO A CERO, YA QUE EL NEGOCIO LO TRATA COMO EL NACIMIENTO *
007100*    DE LA CAPACIDAD DE CREDITO DE LA TARJETA                    *
007110 2200-ASIGNAR-LIMITE.
007120     IF  WCT-LIMITE-ASIG-NO(WS-CARD-IDX-HALLADO)
007130         MOVE 'Y' TO WCT-LIMITE-ASIGNADO(WS-CARD-IDX-HALLADO)
007140         MOVE TXN-AMOUNT
007150                  TO WCT-LIMITE(WS-CARD-IDX-HALLADO)
007160         MOVE ZERO TO WCT-SALDO(WS-CARD-IDX-HALLADO)
007165*        LA TARJETA NO TENIA LIMITE TODAVIA - SE ASIGNA Y SE     *
007166*        DEJA CONSTANCIA CON UN EVENTO LIMITASSIGNED             *
007170         MOVE 'LIMITASSIGNED'  TO WS-EVT-TIPO-A-GRABAR
007180         MOVE TXN-AMOUNT       TO WS-EVT-VALOR-A-GRABAR
007190         MOVE TXN-UUID         TO WS-EVT-TXNUUID-A-GRABAR
007200         PERFORM 2700-REGISTRAR-EVENTO
007210         MOVE 'Y' TO WRS-SUCCESS
007220     ELSE
007230*604021                TARJETA YA TENIA LIMITE - NO-OP, NO SE
007240*604021                GENERA EVENTO Y LA TRANSACCION QUEDA OK
007250         MOVE 'Y' TO WRS-SUCCESS
007260     END-IF.
007270
007280*601540 03/07/93 RQS - EL LIMITE DE ACUERDO AL NEGOCIO SE PUEDE
007290*601540             ALCANZAR EXACTO, EL CARGO SOLO SE RECHAZA SI
007300*601540             EL SALDO RESULTANTE QUEDA MAS NEGATIVO QUE EL
007310*601540             LIMITE, POR ESO LA COMPARACION ES >=
007320*    2300-PROCESAR-CARGO - UN CHARGE SOLO PROCEDE SI LA TARJETA  *
007330*    NO ESTA BLOQUEADA, YA TIENE LIMITE ASIGNADO Y EL SALDO      *
007340*    RESULTANTE NO QUEDA POR DEBAJO DEL LIMITE (NEGATIVO MAS     *
007350*    GRANDE QUE EL LIMITE EN VALOR ABSOLUTO). SI NO PROCEDE, SE  *
007360*    GENERA IGUAL UN EVENTO (DE RECHAZO) PARA AUDITORIA          *
007370 2300-PROCESAR-CARGO.
007380     COMPUTE WS-MONTO-POSTEO ROUNDED = TXN-AMOUNT * -1
007390     COMPUTE WS-SALDO-DESPUES ROUNDED =
007400             WCT-SALDO(WS-CARD-IDX-HALLADO) + WS-MONTO-POSTEO
007410     IF      WCT-BLOQUEADA-NO(WS-CARD-IDX-HALLADO)
007420         AND WCT-LIMITE-ASIG-SI(WS-CARD-IDX-HALLADO)
007430         AND WS-SALDO-DESPUES >= WCT-LIMITE(WS-CARD-IDX-HALLADO)
007440         MOVE WS-SALDO-DESPUES
007450                  TO WCT-SALDO(WS-CARD-IDX-HALLADO)
007455*        EL CARGO PROCEDE - SE APLICA AL SALDO Y SE DEJA         *
007456*        CONSTANCIA CON UN EVENTO                                *
007460         MOVE 'TRANSACTIONPROCESSED' TO WS-EVT-TIPO-A-GRABAR
007470         MOVE WS-MONTO-POSTEO        TO WS-EVT-VALOR-A-GRABAR
007480         MOVE TXN-UUID               TO WS-EVT-TXNUUID-A-GRABAR
007490         PERFORM 2700-REGISTRAR-EVENTO
007500         MOVE 'Y' TO WRS-SUCCESS
007510     ELSE
007515*        EL CARGO NO PROCEDE (BLOQUEADA, SIN LIMITE O EXCEDE EL  *
007516*        LIMITE) - SE RECHAZA, PERO QUEDA CONSTANCIA CON EVENTO  *
007520         MOVE 'TRANSACTIONREJECTED' TO WS-EVT-TIPO-A-GRABAR
007530         MOVE WS-MONTO-POSTEO       TO WS-EVT-VALOR-A-GRABAR
007540         MOVE TXN-UUID              TO WS-EVT-TXNUUID-A-GRABAR
007550         PERFORM 2700-REGISTRAR-EVENTO
007560         MOVE 'N'                   TO WRS-SUCCESS
007570         MOVE WSC-ERR-CANNOTCHARGE  TO WRS-ERROR-CODE
007580     END-IF.
007590
007600*    2400-PROCESAR-ABONO - UN PAYOFF SIEMPRE PROCEDE, SIN        *
007610*    IMPORTAR BLOQUEO NI LIMITE - SIEMPRE AUMENTA EL SALDO       *
007620*    (DISMINUYE LA DEUDA) EN EL MONTO DE LA TRANSACCION          *
007630 2400-PROCESAR-ABONO.
007640     COMPUTE WS-MONTO-POSTEO ROUNDED = TXN-AMOUNT
007650     COMPUTE WCT-SALDO(WS-CARD-IDX-HALLADO) ROUNDED =
007660             WCT-SALDO(WS-CARD-IDX-HALLADO) + WS-MONTO-POSTEO
007670     MOVE 'TRANSACTIONPROCESSED' TO WS-EVT-TIPO-A-GRABAR
007680     MOVE WS-MONTO-POSTEO        TO WS-EVT-VALOR-A-GRABAR
007690     MOVE TXN-UUID               TO WS-EVT-TXNUUID-A-GRABAR
007700     PERFORM 2700-REGISTRAR-EVENTO
007710     MOVE 'Y' TO WRS-SUCCESS.
007720
007730*    2500-BLOQUEAR-TARJETA - UN BLOCK SOLO PROCEDE (Y GENERA     *
007740*    EVENTO) SI LA TARJETA NO ESTABA YA BLOQUEADA. SI YA ESTABA  *
007750*    BLOQUEADA, SE RECHAZA Y QUEDA CONSTANCIA DEL INTENTO        *
007760 2500-BLOQUEAR-TARJETA.
007770     IF  WCT-BLOQUEADA-NO(WS-CARD-IDX-HALLADO)
007780         MOVE 'Y' TO WCT-BLOQUEADA(WS-CARD-IDX-HALLADO)
007790         MOVE 'CARDBLOCKED'  TO WS-EVT-TIPO-A-GRABAR
007800         MOVE ZERO           TO WS-EVT-VALOR-A-GRABAR
007810         MOVE TXN-UUID       TO WS-EVT-TXNUUID-A-GRABAR
007820         PERFORM 2700-REGISTRAR-EVENTO
007830         MOVE 'Y' TO WRS-SUCCESS
007840     ELSE
007850         MOVE 'CARDBLOCKEDREJECTED' TO WS-EVT-TIPO-A-GRABAR
007860         MOVE ZERO                  TO WS-EVT-VALOR-A-GRABAR
007870         MOVE TXN-UUID               TO WS-EVT-TXNUUID-A-GRABAR
007880         PERFORM 2700-REGISTRAR-EVENTO
007890         MOVE 'N'                    TO WRS-SUCCESS
007900         MOVE WSC-ERR-CANNOTBLOCKCARD TO WRS-ERROR-CODE
007910     END-IF.
007920
007930*604021 14/03/02 RQS - UNBLOCK SOBRE TARJETA YA DESBLOQUEADA NO
007940*604021             SE RECHAZA, QUEDA COMO NO-OP EXITOSO, IGUAL
007950*604021             QUE ASSIGNLIMIT, YA CONFIRMADO CON NEGOCIO
007960*    2600-DESBLOQUEAR-TARJETA - UN UNBLOCK SOLO GENERA EVENTO SI *
007970*    LA TARJETA ESTABA REALMENTE BLOQUEADA                       *
007980 2600-DESBLOQUEAR-TARJETA.
007990     IF  WCT-BLOQUEADA-SI(WS-CARD-IDX-HALLADO)
008000         MOVE 'N' TO WCT-BLOQUEADA(WS-CARD-IDX-HALLADO)
008010         MOVE 'CARDUNBLOCKED' TO WS-EVT-TIPO-A-GRABAR
008020         MOVE ZERO            TO WS-EVT-VALOR-A-GRABAR
008030         MOVE TXN-UUID        TO WS-EVT-TXNUUID-A-GRABAR
008040         PERFORM 2700-REGISTRAR-EVENTO
008050         MOVE 'Y' TO WRS-SUCCESS
008060     ELSE
008070*604021                TARJETA YA ESTABA DESBLOQUEADA - NO-OP
008080         MOVE 'Y' TO WRS-SUCCESS
008090     END-IF.
008100
008110*    2700-REGISTRAR-EVENTO - GRABA UN RENGLON NUEVO AL FINAL DE  *
008120*    LA TABLA DE TRABAJO DE EVENTOS CON LOS DATOS DEJADOS EN     *
008130*    WS-EVT-DATOS-A-GRABAR, Y ACUMULA EL MOVIMIENTO NETO DE CAJA *
008140*    CUANDO EL EVENTO ES UN TRANSACTIONPROCESSED                 *
008150 2700-REGISTRAR-EVENTO.
008155*    SI LA TABLA DE EVENTOS YA ESTA LLENA, EL PROCESO ABORTA EN  *
008156*    LUGAR DE DESBORDARLA - VER WSC-MAX-EVENTOS                  *
008160     ADD 1 TO WS-EVENT-COUNT
008170     IF  WS-EVENT-COUNT > WSC-MAX-EVENTOS
008180         MOVE '2700-REGISTRAR-EVENTO'   TO WSV-RUTINA
008190         MOVE 'TABLA DE EVENTOS LLENA'  TO WSV-ACCION
008200         MOVE '99'                      TO WSV-FSTATUS
008210         GO TO 9000-ERROR-PGM
008220     END-IF
008230     MOVE WCT-CARD-UUID(WS-CARD-IDX-HALLADO)
008240              TO WET-CARD-UUID(WS-EVENT-COUNT)
008250     MOVE WS-EVT-TIPO-A-GRABAR    TO WET-TYPE(WS-EVENT-COUNT)
008260     MOVE WS-EVT-TXNUUID-A-GRABAR TO WET-TXN-UUID(WS-EVENT-COUNT)
008270     MOVE WS-EVT-VALOR-A-GRABAR   TO WET-VALUE(WS-EVENT-COUNT)
008280     IF  WET-TYPE-TRANSACTIONPROCESSED(WS-EVENT-COUNT)
008290         ADD WET-VALUE(WS-EVENT-COUNT) TO WS-NETO-MOVTO-PACK
008300     END-IF.
008310
008320*603680 30/05/00 JCA - EL RENGLON DE RESULTADO SOLO CUENTA UN
008330*603680             RECHAZO POR TRANSACCION, AQUI Y NO EN CADA
008340*603680             PARRAFO DE TRANSACCION INDIVIDUAL
008350*    2800-ESCRIBIR-RESULTADO - VUELCA WS-RESULTADO-TRANSACCION AL*
008360*    RENGLON DE DETALLE DEL REPORTE DE POSTEO Y ACTUALIZA LOS    *
008370*    CONTADORES DE CONTROL SEGUN EL RESULTADO Y TIPO DE LA       *
008380*    TRANSACCION                                                 *
008390 2800-ESCRIBIR-RESULTADO.
008400     MOVE SPACES         TO REG-LINEA-REPORTE
008410     MOVE WRS-CARD-UUID  TO LIN-CARD-UUID
008420     MOVE WRS-TXN-TYPE   TO LIN-TXN-TYPE
008430     MOVE WRS-TXN-UUID   TO LIN-TXN-UUID
008440     MOVE WRS-ERROR-CODE TO LIN-ERROR-CODE
008450     IF  WRS-SUCCESS-SI
008460         MOVE 'OK'  TO LIN-RESULTADO
008470         ADD 1 TO WS-CONT-ACEPTADAS
008480     ELSE
008490         MOVE 'REJ' TO LIN-RESULTADO
008500         ADD 1 TO WS-CONT-RECHAZADAS
008510         EVALUATE TRUE
008520             WHEN TXN-TYPE-CHARGE
008530                 ADD 1 TO WS-CONT-RECHAZO-CARGO
008540             WHEN TXN-TYPE-BLOCK
008550                 ADD 1 TO WS-CONT-RECHAZO-BLOQUEO
008560             WHEN OTHER
008570                 CONTINUE
008580         END-EVALUATE
008590     END-IF
008600     WRITE REG-LINEA-REPORTE
008610     IF  FS-PSTRPT NOT = '00'
008620         MOVE '2800-ESCRIBIR-RESULTADO' TO WSV-RUTINA
008630         MOVE 'WRITE REG-LINEA-REPORTE'  TO WSV-ACCION
008640         MOVE FS-PSTRPT                  TO WSV-FSTATUS
008650         GO TO 9000-ERROR-PGM
008660     END-IF.
008670
008680*=================================================================
008690* 3000-FIN-PROGRAMA - GRABACION DE TABLAS, TOTALES Y CIERRE
008700*=================================================================
008710 3000-FIN-PROGRAMA.
008720     PERFORM 3010-GRABAR-CARD-TABLE
008730     PERFORM 3020-GRABAR-EVENT-TABLE
008740     PERFORM 3030-IMPRIMIR-TOTALES
008750     PERFORM 3090-CLOSE-FILES
008760     DISPLAY '================================='
008770     DISPLAY '------- DETALLES PROCESO --------'
008780     DISPLAY '-------      CTDB10P      -------'
008790     DISPLAY '================================='
008800     DISPLAY 'TRANSACCIONES PROCESADAS. = ' WS-CONT-PROCESADAS
008810     DISPLAY 'TRANSACCIONES ACEPTADAS .= ' WS-CONT-ACEPTADAS
008820     DISPLAY 'TRANSACCIONES RECHAZADAS = ' WS-CONT-RECHAZADAS
008830     DISPLAY 'TARJETAS EN MAESTRO...... = ' WS-CARD-COUNT
008840     DISPLAY 'EVENTOS EN BITACORA...... = ' WS-EVENT-COUNT
008850*605217 08/01/07 PMO - CONTADOR DE CUADRE DE LECTURAS AGREGADO AL
008860*605217             DISPLAY DE CIERRE.
008870     DISPLAY 'TOTAL REGISTROS LEIDOS... = ' WS-TOT-REG-LEIDOS
008880     DISPLAY '================================='
008890     MOVE WSC-00 TO RETURN-CODE
008900     STOP RUN.
008910
008920*    3010-GRABAR-CARD-TABLE - REABRE CARDMSTR DE SALIDA (LO      *
008930*    TRUNCA) Y LO REGRABA COMPLETO DESDE LA TABLA DE TRABAJO YA  *
008940*    RECALCULADA                                                 *
008950 3010-GRABAR-CARD-TABLE.
008960     CLOSE CARDMSTR
008970     OPEN OUTPUT CARDMSTR
008980     IF  FS-CARDMSTR NOT = '00'
008990         MOVE '3010-GRABAR-CARD-TABLE' TO WSV-RUTINA
009000         MOVE 'OPEN OUTPUT CARDMSTR'   TO WSV-ACCION
009010         MOVE FS-CARDMSTR              TO WSV-FSTATUS
009020         GO TO 9000-ERROR-PGM
009030     END-IF
009040     PERFORM 3011-GRABAR-UNA-TARJETA
009050         VARYING WS-CARD-IDX FROM 1 BY 1
009060         UNTIL WS-CARD-IDX > WS-CARD-COUNT.
009070
009080 3011-GRABAR-UNA-TARJETA.
009090     MOVE WS-CARD-ENTRY(WS-CARD-IDX) TO REG-CARD-MASTER
009100     WRITE REG-CARD-MASTER
009110     IF  FS-CARDMSTR NOT = '00'
009120         MOVE '3011-GRABAR-UNA-TARJETA' TO WSV-RUTINA
009130         MOVE 'WRITE REG-CARD-MASTER'   TO WSV-ACCION
009140         MOVE FS-CARDMSTR               TO WSV-FSTATUS
009150         GO TO 9000-ERROR-PGM
009160     END-IF.
009170
009180*    3020-GRABAR-EVENT-TABLE - MISMA MECANICA QUE 3010, PARA LA  *
009190*    BITACORA DE EVENTOS (YA CON LOS EVENTOS DEL DIA AGREGADOS)  *
009200 3020-GRABAR-EVENT-TABLE.
009210     CLOSE EVNTLOG
009220     OPEN OUTPUT EVNTLOG
009230     IF  FS-EVNTLOG NOT = '00'
009240         MOVE '3020-GRABAR-EVENT-TABLE' TO WSV-RUTINA
009250         MOVE 'OPEN OUTPUT EVNTLOG'     TO WSV-ACCION
009260         MOVE FS-EVNTLOG                TO WSV-FSTATUS
009270         GO TO 9000-ERROR-PGM
009280     END-IF
009290     PERFORM 3021-GRABAR-UN-EVENTO
009300         VARYING WS-EVENT-IDX FROM 1 BY 1
009310         UNTIL WS-EVENT-IDX > WS-EVENT-COUNT.
009320
009330 3021-GRABAR-UN-EVENTO.
009340     MOVE WS-EVENT-ENTRY(WS-EVENT-IDX) TO REG-EVENTO
009350     WRITE REG-EVENTO
009360     IF  FS-EVNTLOG NOT = '00'
009370         MOVE '3021-GRABAR-UN-EVENTO' TO WSV-RUTINA
009380         MOVE 'WRITE REG-EVENTO'      TO WSV-ACCION
009390         MOVE FS-EVNTLOG              TO WSV-FSTATUS
009400         GO TO 9000-ERROR-PGM
009410     END-IF.
009420
009430*602218 17/10/95 LTV - RENGLONES DE TOTALES DE CONTROL AL FINAL
009440*602218             DEL REPORTE DE POSTEO
009450*    3030-IMPRIMIR-TOTALES - ARMA Y ESCRIBE, UNO POR UNO, LOS    *
009460*    RENGLONES DE TOTALES DE CONTROL AL FINAL DEL REPORTE DE     *
009470*    POSTEO                                                      *
009480 3030-IMPRIMIR-TOTALES.
009485*    CADA BLOQUE ARMA UN RENGLON DE TOTAL (LIMPIA LA IMAGEN,     *
009486*    MUEVE ETIQUETA Y VALOR, VUELCA A LA IMAGEN REDEFINIDA) Y LO *
009487*    ESCRIBE DE INMEDIATO CON 3031-ESCRIBIR-LINEA-TOTAL ANTES DE *
009488*    ARMAR EL SIGUIENTE                                          *
009490     MOVE SPACES TO WS-LINEA-TOTAL
009500     MOVE 'TOTAL TRANSACCIONES PROCESADAS:' TO WLT-ETIQUETA
009510     MOVE WS-CONT-PROCESADAS TO WLT-VALOR
009520     MOVE WS-LINEA-TOTAL TO LIN-TOTALES-TEXTO
009530     PERFORM 3031-ESCRIBIR-LINEA-TOTAL
009540
009550     MOVE SPACES TO WS-LINEA-TOTAL
009560     MOVE 'TOTAL TRANSACCIONES ACEPTADAS:' TO WLT-ETIQUETA
009570     MOVE WS-CONT-ACEPTADAS TO WLT-VALOR
009580     MOVE WS-LINEA-TOTAL TO LIN-TOTALES-TEXTO
009590     PERFORM 3031-ESCRIBIR-LINEA-TOTAL
009600
009610     MOVE SPACES TO WS-LINEA-TOTAL
009620     MOVE 'TOTAL TRANSACCIONES RECHAZADAS:' TO WLT-ETIQUETA
009630     MOVE WS-CONT-RECHAZADAS TO WLT-VALOR
009640     MOVE WS-LINEA-TOTAL TO LIN-TOTALES-TEXTO
009650     PERFORM 3031-ESCRIBIR-LINEA-TOTAL
009660
009670     MOVE SPACES TO WS-LINEA-TOTAL
009680     MOVE 'TOTAL RECHAZADAS POR CARGO (CHARGE):' TO WLT-ETIQUETA
009690     MOVE WS-CONT-RECHAZO-CARGO TO WLT-VALOR
009700     MOVE WS-LINEA-TOTAL TO LIN-TOTALES-TEXTO
009710     PERFORM 3031-ESCRIBIR-LINEA-TOTAL
009720
009730     MOVE SPACES TO WS-LINEA-TOTAL
009740     MOVE 'TOTAL RECHAZADAS POR BLOQUEO (BLOCK):' TO WLT-ETIQUETA
009750     MOVE WS-CONT-RECHAZO-BLOQUEO TO WLT-VALOR
009760     MOVE WS-LINEA-TOTAL TO LIN-TOTALES-TEXTO
009770     PERFORM 3031-ESCRIBIR-LINEA-TOTAL
009780
009790*604892 02/03/05 LTV - TOTAL DE MOVIMIENTO NETO DE CAJA
009800     MOVE SPACES TO WS-LINEA-TOTAL-MONTO
009810     MOVE 'MOVIMIENTO NETO DE CAJA DEL PROCESO:' TO WLM-ETIQUETA
009820     MOVE WS-NETO-MOVTO-PACK TO WLM-VALOR
009830     MOVE WS-LINEA-TOTAL-MONTO TO LIN-TOTALES-TEXTO
009840     PERFORM 3031-ESCRIBIR-LINEA-TOTAL.
009850
009860 3031-ESCRIBIR-LINEA-TOTAL.
009870     WRITE REG-LINEA-REPORTE
009880     IF  FS-PSTRPT NOT = '00'
009890         MOVE '3031-ESCRIBIR-LINEA-TOTAL' TO WSV-RUTINA
009900         MOVE 'WRITE REG-LINEA-REPORTE'   TO WSV-ACCION
009910         MOVE FS-PSTRPT                   TO WSV-FSTATUS
009920         GO TO 9000-ERROR-PGM
009930     END-IF.
009940
009950*    3090-CLOSE-FILES - CIERRA LOS ARCHIVOS QUE AUN QUEDAN       *
009960*    ABIERTOS (CARDMSTR Y EVNTLOG YA SE CERRARON Y REABRIERON    *
009970*    EN 3010/3020)                                               *
009980 3090-CLOSE-FILES.
009990     CLOSE TRANSIN
010000     CLOSE PSTRPT
010010     IF  (FS-TRANSIN = '00') AND (FS-PSTRPT = '00')
010020         CONTINUE
010030     ELSE
010040         DISPLAY ' ERROR AL CERRAR ARCHIVOS DEL PROCESO '
010050         DISPLAY ' FS-TRANSIN ............. = ' FS-TRANSIN
010060         DISPLAY ' FS-PSTRPT  ............. = ' FS-PSTRPT
010070         MOVE '3090-CLOSE-FILES'  TO WSV-RUTINA
010080         MOVE 'CLOSE DE ARCHIVOS' TO WSV-ACCION
010090         MOVE SPACES              TO WSV-FSTATUS
010100         GO TO 9000-ERROR-PGM
010110     END-IF.
010120
010130*=================================================================
010140* 9000-ERROR-PGM - RUTINA UNICA DE ABORTO DEL PROCESO. SE LLEGA  *
010150* AQUI SIEMPRE POR GO TO (NUNCA POR PERFORM) PORQUE ESTA RUTINA  *
010160* NUNCA REGRESA AL QUE LA INVOCA - TERMINA EL PROGRAMA CON       *
010170* STOP RUN Y RETURN-CODE 16                                      *
010180*=================================================================
010190 9000-ERROR-PGM.
010200     DISPLAY '================================'
010210     DISPLAY '------ DETALLES DE ERROR -------'
010220     DISPLAY '------      CTDB10P      -------'
010230     DISPLAY '================================'
010240     DISPLAY ' RUTINA          : ' WSV-RUTINA
010250     DISPLAY ' ACCION DE ERROR : ' WSV-ACCION
010260     DISPLAY ' CODIGO DE ERROR : ' WSV-FSTATUS
010270     DISPLAY '================================'
010280     DISPLAY '--------- FIN DETALLES ---------'
010290     DISPLAY '================================'
010300     MOVE WSC-16 TO RETURN-CODE
010310     STOP RUN.
