000010*----------------------------------------------------------------*
000020*================*
000030* CTDCARD  -  LAYOUT DE REGISTRO MAESTRO DE TARJETA DE DEBITO   *
000040*================*
000050* SISTEMA......: CTDB - CONTROL DE TARJETAS DE DEBITO           *
000060* ARCHIVO......: CARD-MASTER (UN REGISTRO POR TARJETA, ESTADO   *
000070*                VIGENTE - SALDO, LIMITE ASIGNADO, BLOQUEO)     *
000080* USADO POR....: CTDB10P - COPIADO BAJO EL 01 DEL FD Y, CON     *
000090*                REPLACING LEADING ==CMR== BY ==WCT==, BAJO LA  *
000100*                TABLA DE TRABAJO WS-CARD-TABLE                 *
000110* NOTA.........: EL CONTENIDO DE ESTE REGISTRO NUNCA SE TOMA    *
000120*                COMO VERDAD ABSOLUTA AL INICIO DEL PROCESO -   *
000130*                CTDB10P LO RECALCULA SIEMPRE REPLAYANDO LA     *
000140*                BITACORA DE EVENTOS (VER CTDEVEN). EL LAYOUT   *
000150*                DE ABAJO ES SOLO LA FOTOGRAFIA QUE SE GRABA AL *
000160*                CIERRE DE CADA CORRIDA PARA LA SIGUIENTE.      *
000170*----------------------------------------------------------------*
000180******* 600412 22/03/88 PMO   ALTA INICIAL DEL LAYOUT           *
000190******* 600777 14/11/89 PMO   SE AGREGA CMR-LIMITE-ASIGNADO     *
000200******* 601103 09/02/91 RQS   SE AGREGA CMR-BLOQUEADA           *
000210*----------------------------------------------------------------*
000220*    CMR-CARD-UUID     - IDENTIFICADOR UNICO DE LA TARJETA (36  *
000230*                        POSICIONES, FORMATO LIBRE - EN LAS     *
000240*                        TARJETAS CREADAS POR EL PROPIO PROCESO *
000250*                        SE SINTETIZA EN 2110-GENERAR-CARD-UUID *
000260*                        DE CTDB10P, YA QUE ESTE LENGUAJE NO    *
000270*                        TIENE GENERADOR DE UUID)               *
000280     10  CMR-CARD-UUID           PIC X(36).
000290*    CMR-LIMITE-ASIGNADO - INDICADOR DE SI YA SE LE ASIGNO      *
000300*                        LIMITE DE CREDITO A LA TARJETA. UNA    *
000310*                        TARJETA RECIEN CREADA NACE EN 'N' Y    *
000320*                        SOLO PASA A 'Y' CON LA TRANSACCION     *
000330*                        ASSIGNLIMIT, Y NUNCA VUELVE A 'N'      *
000340     10  CMR-LIMITE-ASIGNADO     PIC X(01).
000350         88  CMR-LIMITE-ASIG-SI          VALUE 'Y'.
000360         88  CMR-LIMITE-ASIG-NO          VALUE 'N'.
000370*    CMR-LIMITE          - MONTO DEL LIMITE DE CREDITO VIGENTE. *
000380*                        SOLO TIENE SENTIDO CUANDO CMR-LIMITE-  *
000390*                        ASIGNADO ES 'Y'. SE GUARDA EMPACADO    *
000400*                        (COMP-3) POR SER CAMPO MONETARIO       *
000410     10  CMR-LIMITE              PIC S9(9)V9(2) COMP-3.
000420*    CMR-SALDO           - SALDO ACTUAL DE LA TARJETA. NEGATIVO *
000430*                        REPRESENTA DEUDA (LO USUAL DESPUES DE  *
000440*                        UN CHARGE), POSITIVO O CERO REPRESENTA *
000450*                        SALDO A FAVOR O SIN MOVIMIENTO         *
000460     10  CMR-SALDO               PIC S9(9)V9(2) COMP-3.
000470*    CMR-BLOQUEADA       - INDICADOR DE BLOQUEO VIGENTE DE LA   *
000480*                        TARJETA. TOGGLEA ENTRE 'Y' Y 'N' CON   *
000490*                        LAS TRANSACCIONES BLOCK Y UNBLOCK      *
000500     10  CMR-BLOQUEADA           PIC X(01).
000510         88  CMR-BLOQUEADA-SI             VALUE 'Y'.
000520         88  CMR-BLOQUEADA-NO             VALUE 'N'.
000530*    FILLER              - RELLENO DE EXPANSION DEL REGISTRO,   *
000540*                        RESERVADO PARA CAMPOS FUTUROS SIN      *
000550*                        TENER QUE REESTRUCTURAR EL ARCHIVO     *
000560     10  FILLER                  PIC X(30).
000570*----------------------------------------------------------------*
