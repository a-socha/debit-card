000010*----------------------------------------------------------------*
000020*================*
000030* CTDEVEN  -  LAYOUT DE EVENTO DE TARJETA DE DEBITO             *
000040*================*
000050* SISTEMA......: CTDB - CONTROL DE TARJETAS DE DEBITO           *
000060* ARCHIVO......: EVENT-LOG (BITACORA DE EVENTOS, UN REGISTRO    *
000070*                POR EVENTO APLICADO O RECHAZADO, EN ORDEN DE   *
000080*                POSTEO - SIRVE PARA RECONSTRUIR EL ESTADO      *
000090*                VIGENTE DE CADA TARJETA)                       *
000100* USADO POR....: CTDB10P - COPIADO BAJO EL 01 DEL FD Y, CON     *
000110*                REPLACING LEADING ==EVT== BY ==WET==, BAJO LA  *
000120*                TABLA DE TRABAJO WS-EVENT-TABLE                *
000130* NOTA.........: ESTA BITACORA ES EL VERDADERO "LIBRO MAYOR" DE *
000140*                LA TARJETA - CTDB10P LA LEE COMPLETA AL INICIO *
000150*                DE CADA CORRIDA Y REPLICA CADA RENGLON SOBRE   *
000160*                LA TABLA DE TRABAJO PARA LLEGAR AL SALDO Y     *
000170*                DEMAS ESTADO VIGENTE ANTES DE APLICAR LAS      *
000180*                TRANSACCIONES NUEVAS DEL DIA. NUNCA SE REESCRIBE*
000190*                NI SE BORRA UN RENGLON YA GRABADO, SOLO SE     *
000200*                AGREGAN RENGLONES NUEVOS AL FINAL              *
000210*----------------------------------------------------------------*
000220******* 600412 22/03/88 PMO   ALTA INICIAL DEL LAYOUT           *
000230******* 600777 14/11/89 PMO   SE AGREGA EVT-TYPE LIMITASSIGNED  *
000240******* 601103 09/02/91 RQS   SE AGREGAN EVENTOS DE BLOQUEO     *
000250*----------------------------------------------------------------*
000260*    EVT-CARD-UUID       - TARJETA A LA QUE PERTENECE EL EVENTO.*
000270*                        COINCIDE CON CMR-CARD-UUID DE LA       *
000280*                        TARJETA AFECTADA. NUNCA VIENE VACIO,   *
000290*                        INCLUSIVE EN LOS EVENTOS DE RECHAZO    *
000300     10  EVT-CARD-UUID           PIC X(36).
000310*    EVT-TYPE            - CLASE DE EVENTO QUE QUEDA ASENTADO   *
000320*                        EN LA BITACORA. A DIFERENCIA DE        *
000330*                        TXN-TYPE (QUE DESCRIBE LA INTENCION DE *
000340*                        LA TRANSACCION DE ENTRADA), EVT-TYPE   *
000350*                        DESCRIBE EL RESULTADO DE HABERLA       *
000360*                        PROCESADO - POR ESO HAY EVENTOS DE     *
000370*                        RECHAZO QUE NO TIENEN CONTRAPARTE EN   *
000380*                        TXN-TYPE                                *
000390     10  EVT-TYPE                PIC X(20).
000400*        88  EVT-TYPE-LIMITASSIGNED - SE ASENTO UN ASSIGNLIMIT  *
000410*                        APLICADO CON EXITO SOBRE LA TARJETA    *
000420         88  EVT-TYPE-LIMITASSIGNED           VALUE
000430                 'LIMITASSIGNED'.
000440*        88  EVT-TYPE-TRANSACTIONPROCESSED - SE ASENTO UN       *
000450*                        CHARGE O PAYOFF APLICADO CON EXITO -   *
000460*                        EVT-VALUE TRAE EL MONTO APLICADO AL    *
000470*                        SALDO (CON SIGNO, VER CMR-SALDO)       *
000480         88  EVT-TYPE-TRANSACTIONPROCESSED    VALUE
000490                 'TRANSACTIONPROCESSED'.
000500*        88  EVT-TYPE-TRANSACTIONREJECTED - SE RECHAZO UN       *
000510*                        CHARGE POR TARJETA BLOQUEADA O POR     *
000520*                        EXCEDER EL LIMITE DISPONIBLE. NO       *
000530*                        AFECTA CMR-SALDO, SOLO QUEDA ASENTADO  *
000540*                        EL INTENTO PARA AUDITORIA              *
000550         88  EVT-TYPE-TRANSACTIONREJECTED     VALUE
000560                 'TRANSACTIONREJECTED'.
000570*        88  EVT-TYPE-CARDBLOCKED - SE ASENTO UN BLOCK APLICADO *
000580*                        CON EXITO (LA TARJETA NO ESTABA YA     *
000590*                        BLOQUEADA)                              *
000600         88  EVT-TYPE-CARDBLOCKED             VALUE
000610                 'CARDBLOCKED'.
000620*        88  EVT-TYPE-CARDBLOCKEDREJECTED - SE RECHAZO UN BLOCK *
000630*                        PORQUE LA TARJETA YA ESTABA BLOQUEADA  *
000640         88  EVT-TYPE-CARDBLOCKEDREJECTED     VALUE
000650                 'CARDBLOCKEDREJECTED'.
000660*        88  EVT-TYPE-CARDUNBLOCKED - SE ASENTO UN UNBLOCK      *
000670*                        APLICADO CON EXITO SOBRE LA TARJETA    *
000680         88  EVT-TYPE-CARDUNBLOCKED           VALUE
000690                 'CARDUNBLOCKED'.
000700*    EVT-TXN-UUID        - TRANSACCION DE ENTRADA (TXN-UUID)    *
000710*                        QUE ORIGINO ESTE EVENTO. PERMITE       *
000720*                        RASTREAR EL EVENTO DE VUELTA HASTA EL  *
000730*                        RENGLON DE TRANSACTION-IN QUE LO CAUSO *
000740     10  EVT-TXN-UUID            PIC X(36).
000750*    EVT-VALUE           - MONTO ASOCIADO AL EVENTO. EN UN      *
000760*                        LIMITASSIGNED ES EL NUEVO LIMITE, EN UN*
000770*                        TRANSACTIONPROCESSED DE CHARGE VIENE EN*
000780*                        NEGATIVO Y DE PAYOFF EN POSITIVO, Y EN *
000790*                        LOS DEMAS TIPOS DE EVENTO VIENE EN CERO*
000800     10  EVT-VALUE               PIC S9(9)V9(2) COMP-3.
000810*    FILLER              - RELLENO DE EXPANSION DEL REGISTRO    *
000820     10  FILLER                  PIC X(02).
000830*----------------------------------------------------------------*
