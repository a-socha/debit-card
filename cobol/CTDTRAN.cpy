000010*----------------------------------------------------------------*
000020*================*
000030* CTDTRAN  -  LAYOUT DE TRANSACCION DE TARJETA DE DEBITO        *
000040*================*
000050* SISTEMA......: CTDB - CONTROL DE TARJETAS DE DEBITO           *
000060* ARCHIVO......: TRANSACTION-IN (ENTRADA DEL PROCESO BATCH,     *
000070*                UNA TRANSACCION POR TARJETA A APLICAR)         *
000080* USADO POR....: CTDB10P - COPIADO BAJO EL 01 DEL FD            *
000090* NOTA.........: LAS TRANSACCIONES VIENEN EN EL ORDEN EN QUE SE *
000100*                DEBEN APLICAR - CTDB10P NO LAS REORDENA NI LAS *
000110*                AGRUPA POR TARJETA, LAS PROCESA UNA POR UNA    *
000120*                TAL CUAL VIENEN EN EL ARCHIVO, DE PRINCIPIO A  *
000130*                FIN, SIN RELEER NI SALTAR REGISTROS            *
000140*----------------------------------------------------------------*
000150******* 600412 22/03/88 PMO   ALTA INICIAL DEL LAYOUT           *
000160******* 600777 14/11/89 PMO   SE AGREGA TXN-UUID PARA RASTREO   *
000170******* 601103 09/02/91 RQS   SE AGREGAN BLOCK Y UNBLOCK        *
000180*----------------------------------------------------------------*
000190*    TXN-CARD-UUID      - TARJETA SOBRE LA QUE APLICA LA        *
000200*                        TRANSACCION. SE COMPARA CONTRA         *
000210*                        WCT-CARD-UUID DE LA TABLA DE TRABAJO   *
000220*                        EN 2021-COMPARAR-TARJETA PARA UBICAR   *
000230*                        EL RENGLON DE LA TARJETA A AFECTAR.    *
000240*                        EN UNA TRANSACCION CREATE ESTE CAMPO   *
000250*                        VIENE EN BLANCO O NO SE USA, YA QUE LA *
000260*                        TARJETA TODAVIA NO EXISTE - EL UUID LO *
000270*                        SINTETIZA EL PROPIO CTDB10P AL CREARLA *
000280     10  TXN-CARD-UUID           PIC X(36).
000290*    TXN-TYPE            - TIPO DE TRANSACCION A APLICAR. LOS   *
000300*                        SEIS VALORES POSIBLES CORRESPONDEN A   *
000310*                        LAS SEIS OPERACIONES QUE RECONOCE EL   *
000320*                        NEGOCIO SOBRE UNA TARJETA DE DEBITO -  *
000330*                        CTDB10P DECIDE EL PARRAFO DE TRATAMIENTO*
000340*                        A EJECUTAR EVALUANDO ESTOS 88 NIVELES  *
000350*                        EN 2000-PROCESAR-TRANSACCION           *
000360     10  TXN-TYPE                PIC X(10).
000370*        88  TXN-TYPE-CREATE      - ALTA DE TARJETA NUEVA.      *
000380*                        REQUIERE QUE TXN-CARD-UUID VENGA VACIO *
000390*                        (LA TARJETA AUN NO EXISTE EN LA TABLA) *
000400         88  TXN-TYPE-CREATE             VALUE 'CREATE'.
000410*        88  TXN-TYPE-ASSIGNLIMIT - ASIGNACION O REEMPLAZO DEL  *
000420*                        LIMITE DE CREDITO DE UNA TARJETA YA    *
000430*                        EXISTENTE. USA TXN-AMOUNT COMO NUEVO   *
000440*                        LIMITE, NO COMO INCREMENTO             *
000450         88  TXN-TYPE-ASSIGNLIMIT        VALUE 'ASSIGNLIMIT'.
000460*        88  TXN-TYPE-CHARGE      - CARGO (COMPRA) CONTRA LA    *
000470*                        TARJETA. DISMINUYE CMR-SALDO EN EL     *
000480*                        MONTO DE TXN-AMOUNT, SUJETO A QUE LA   *
000490*                        TARJETA NO ESTE BLOQUEADA NI EXCEDA    *
000500*                        SU LIMITE DISPONIBLE                   *
000510         88  TXN-TYPE-CHARGE             VALUE 'CHARGE'.
000520*        88  TXN-TYPE-PAYOFF      - ABONO A LA TARJETA. AUMENTA *
000530*                        CMR-SALDO EN EL MONTO DE TXN-AMOUNT    *
000540         88  TXN-TYPE-PAYOFF             VALUE 'PAYOFF'.
000550*        88  TXN-TYPE-BLOCK       - BLOQUEO DE LA TARJETA. NO   *
000560*                        SE PERMITE NINGUN CHARGE MIENTRAS LA   *
000570*                        TARJETA PERMANEZCA BLOQUEADA           *
000580         88  TXN-TYPE-BLOCK              VALUE 'BLOCK'.
000590*        88  TXN-TYPE-UNBLOCK     - DESBLOQUEO DE LA TARJETA,   *
000600*                        REVIERTE EL EFECTO DE UN BLOCK PREVIO  *
000610         88  TXN-TYPE-UNBLOCK            VALUE 'UNBLOCK'.
000620*    TXN-UUID            - IDENTIFICADOR UNICO DE ESTA          *
000630*                        TRANSACCION DE ENTRADA. SE COPIA TAL   *
000640*                        CUAL AL EVENTO GENERADO (SI LO HAY, VER*
000650*                        EVT-TXN-UUID DE CTDEVEN) Y AL RENGLON  *
000660*                        DEL REPORTE DE POSTEO (RES-TXN-UUID DE *
000670*                        CTDRSLT), PARA QUE SE PUEDA RASTREAR   *
000680*                        DE EXTREMO A EXTREMO UNA TRANSACCION   *
000690*                        DESDE LA ENTRADA HASTA EL RESULTADO    *
000700     10  TXN-UUID                PIC X(36).
000710*    TXN-AMOUNT          - MONTO DE LA TRANSACCION. SOLO TIENE  *
000720*                        SENTIDO EN ASSIGNLIMIT, CHARGE Y       *
000730*                        PAYOFF - EN CREATE, BLOCK Y UNBLOCK    *
000740*                        VIENE EN CERO Y EL PROGRAMA LO IGNORA. *
000750*                        SE GUARDA EMPACADO (COMP-3) IGUAL QUE  *
000760*                        LOS DEMAS CAMPOS MONETARIOS DEL SISTEMA*
000770     10  TXN-AMOUNT              PIC S9(9)V9(2) COMP-3.
000780*    FILLER              - RELLENO DE EXPANSION DEL REGISTRO,   *
000790*                        RESERVADO PARA CAMPOS FUTUROS (POR     *
000800*                        EJEMPLO UNA FECHA/HORA DE TRANSACCION) *
000810*                        SIN TENER QUE REESTRUCTURAR EL ARCHIVO *
000820     10  FILLER                  PIC X(12).
000830*----------------------------------------------------------------*
